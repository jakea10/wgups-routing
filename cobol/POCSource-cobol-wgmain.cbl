000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  WGMAIN                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  DOUG STOUT                                            00000700
000800* INSTALLATION. HUB DATA CENTER - SALT LAKE CITY                  00000800
000900* DATE-WRITTEN. 04/12/83.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY. NON-CONFIDENTIAL.                                     00001100
001200*                                                                 00001200
001300* DAILY PARCEL ROUTING BATCH DRIVER FOR THE HUB.                  00001300
001400*                                                                 00001400
001500* READS THE PACKAGE MASTER FILE SEQUENTIALLY, NORMALIZES EACH     00001500
001600* PACKAGE'S DELIVERY DEADLINE (EOD BECOMES 1700), AND LOADS THE   00001600
001700* WORKING RECORD INTO THE WGSTORE KEYED STORE.  THEN LOADS THE    00001700
001800* ADDRESS-TO-LOCATION MAP AND THE DISTANCE MATRIX INTO TABLES,    00001800
001900* SPLITS THE PACKAGE IDS INTO TRUCK-SIZE LOADS AND CALLS WGTRUCK  00001900
002000* ONCE PER TRUCK TO SIMULATE THE ROUTE.  WRITES THE DELIVERY LOG  00002000
002100* AND THE END-OF-DAY REPORT FROM THE RESULTS WGTRUCK HANDS BACK.  00002100
002200*                                                                 00002200
002300* THIS DRIVER TRUSTS THE PACKAGE MASTER FILE TO BE IN PACKAGE-ID  00002300
002350* ORDER AND PROPERLY FORMATTED - IT DOES NOT RE-SORT OR EDIT IT.  00002350
002400*                                                                 00002400
002500* A SHORT OR MIS-FIELDED MASTER RECORD WILL STILL BLOW THE LOADER 00002500
002550* UP RATHER THAN BE QUIETLY SKIPPED.                              00002550
002600***************************************************************** 00002600
002700*                                                                 00002700
002800* Package master file record description:                         00002800
002900*     0    1    1    2    2    3    3    4    4    5    5         00002900
003000* ....5....0....5....0....5....0....5....0....5....0....5....     00003000
003100*                                                                 00003100
003200* COLS  1- 3   PACKAGE-ID                                         00003200
003300* COLS  4-43   DELIVERY-ADDRESS                                   00003300
003400* COLS 44-63   CITY                                               00003400
003500* COLS 64-65   STATE                                              00003500
003600* COLS 66-70   ZIP-CODE                                           00003600
003700* COLS 71-75   DELIVERY-DEADLINE (HHMM OR 'EOD  ')                00003700
003800* COLS 76-80   WEIGHT-KGS (999V9)                                 00003800
003900* COLS 81-120  NOTES                                              00003900
004000*                                                                 00004000
004100***************************************************************** 00004100
004200* CHANGE LOG                                                      00004200
004300*   19830412  DS   0001  ORIGINAL PROGRAM - CUSTOMER FILE UPDATE  CR03891A
004400*   19830412  DS   0001  (THIS JOB STREAM IS THE MODEL FOR ALL    CR03891A
004500*   19830412  DS   0001  OUR SEQUENTIAL MASTER/TRANS UPDATE RUNS) CR03891A
004600*   19860809  RTK  0031  REPURPOSED AS WGMAIN - HUB ROUTING DRIVERCR11027B
004700*   19860809  RTK  0031  REPLACED CUSTOMER/TRANSACTION FILES WITH CR11027B
004800*   19860809  RTK  0031  PACKAGE MASTER, ADDRESS MAP, DISTANCE    CR11027B
004900*   19870711  RTK  0038  ADDED CALL TO WGTRUCK PER ASSIGNED TRUCK CR11058A
005000*   19880305  RTK  0047  WIDENED DELIVERY-ADDRESS FIELD TO X(40)  CR11190C
005100*   19910614  JMH  0063  ADDED EOD-TO-1700 DEADLINE NORMALIZATION CR14402A
005200*   19920810  JMH  0071  RAISED DISTANCE TABLE MAX TO 500 PAIRS   CR14511D
005300*   19950529  JMH  0084  ADDED DELIVERY LOG OUTPUT FILE/WRITE     CR16203B
005400*   19990128  CAP  Y2K0  REVIEWED CURRENT-DATE - NO 2-DIGIT YEAR  Y2K00091
005500*   19990128  CAP  Y2K0  USE EXPOSURE.  CURRENT-YEAR PRINTED ONLY,Y2K00091
005600*   19990128  CAP  Y2K0  NOT COMPARED.  CERTIFIED Y2K READY.      Y2K00091
005700*   20030917  CAP  0112  CHANGED TRUCK ASSIGNMENT TO FIXED LOADS  CR19877A
005800*   20030917  CAP  0112  OF WG-TRUCK-CAPACITY PACKAGES, ID ORDER  CR19877A
005900*   20080223  JWK  0129  ADDED PER-TRUCK AND GRAND CONTROL TOTALS CR22140A
006000*   20080223  JWK  0129  TO THE END-OF-DAY REPORT CONTROL BREAK   CR22140A
006100*   20110615  JWK  0138  ADDED LATE-DELIVERY COUNT TO GRAND TOTALSCR24309B
006110*   20130815  MGR  0145  WIDENED WS-LOADED-ID TO 999 AND ADDED A  CR25588F
006120*   20130815  MGR  0145  CAPACITY CHECK - KEY DOMAIN IS 001-999   CR25588F
006130*   20140310  MGR  0151  040-INSERT-PACKAGE NOW TESTS WGSTORE FOR CR25944A
006140*   20140310  MGR  0151  A PRIOR RECORD UNDER THE SAME ID BEFORE  CR25944A
006150*   20140310  MGR  0151  INSERTING AND LOGS WHETHER IT MATCHES    CR25944A
006160*   20140310  MGR  0151  FIELD FOR FIELD OR CONFLICTS - SEE 045   CR25944A
006170*   20140602  MGR  0156  415-LOAD-ONE-PACKAGE NOW REJECTS A LOAD  CR26110A
006180*   20140602  MGR  0156  PAST TRUCK CAPACITY OR OF A PACKAGE ID   CR26110A
006190*   20140602  MGR  0156  ALREADY ON BOARD - SEE WS-LOAD-RC        CR26110A
006200***************************************************************** 00006200
006300*                                                                 00006300
006400 IDENTIFICATION DIVISION.                                         00006400
006500 PROGRAM-ID. WGMAIN.                                              00006500
006600 AUTHOR. DOUG STOUT.                                              00006600
006700 INSTALLATION. HUB DATA CENTER - SALT LAKE CITY.                  00006700
006800 DATE-WRITTEN. 04/12/83.                                          00006800
006900 DATE-COMPILED.                                                   00006900
007000 SECURITY. NON-CONFIDENTIAL.                                      00007000
007100 ENVIRONMENT DIVISION.                                            00007100
007800 INPUT-OUTPUT SECTION.                                            00007800
007900 FILE-CONTROL.                                                    00007900
008000*                                                                 00008000
008100     SELECT PACKAGE-FILE ASSIGN TO PACKFILE                       00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-PACKFILE-STATUS.                     00008300
008400*                                                                 00008400
008500     SELECT ADDRESS-FILE ASSIGN TO ADDRFILE                       00008500
008600         ACCESS IS SEQUENTIAL                                     00008600
008700         FILE STATUS  IS  WS-ADDRFILE-STATUS.                     00008700
008800*                                                                 00008800
008900     SELECT DISTANCE-FILE ASSIGN TO DISTFILE                      00008900
009000         ACCESS IS SEQUENTIAL                                     00009000
009100         FILE STATUS  IS  WS-DISTFILE-STATUS.                     00009100
009200*                                                                 00009200
009300     SELECT DELIVERY-LOG-FILE ASSIGN TO DLOGFILE                  00009300
009400         ACCESS IS SEQUENTIAL                                     00009400
009500         FILE STATUS  IS  WS-DLOGFILE-STATUS.                     00009500
009600*                                                                 00009600
009700     SELECT REPORT-FILE      ASSIGN TO HUBRPT                     00009700
009800         FILE STATUS  IS  WS-REPORT-STATUS.                       00009800
009900*                                                                 00009900
010000***************************************************************** 00010000
010100 DATA DIVISION.                                                   00010100
010200 FILE SECTION.                                                    00010200
010300*                                                                 00010300
010400 FD  PACKAGE-FILE                                                 00010400
010500     RECORDING MODE IS F                                          00010500
010600     BLOCK CONTAINS 0 RECORDS.                                    00010600
010700 01  PACKAGE-REC-FD                  PIC X(156).                  00010700
010800*                                                                 00010800
010900 FD  ADDRESS-FILE                                                 00010900
011000     RECORDING MODE IS F                                          00011000
011100     BLOCK CONTAINS 0 RECORDS.                                    00011100
011200 01  ADDRESS-REC-FD                  PIC X(43).                   00011200
011300*                                                                 00011300
011400 FD  DISTANCE-FILE                                                00011400
011500     RECORDING MODE IS F                                          00011500
011600     BLOCK CONTAINS 0 RECORDS.                                    00011600
011700 01  DISTANCE-REC-FD                 PIC X(10).                   00011700
011800*                                                                 00011800
011900 FD  DELIVERY-LOG-FILE                                            00011900
012000     RECORDING MODE IS F                                          00012000
012100     BLOCK CONTAINS 0 RECORDS.                                    00012100
012200 01  DLOG-REC-FD.                                                 00012200
012300     05  DLOG-TRUCK-ID               PIC 9(02).                   00012300
012400     05  DLOG-PACKAGE-ID             PIC 9(03).                   00012400
012500     05  DLOG-DELIVERY-TIME          PIC 9(04).                   00012500
012600     05  DLOG-ON-TIME-FLAG           PIC X(01).                   00012600
012700*                                                                 00012700
012800 FD  REPORT-FILE                                                  00012800
012900     RECORDING MODE IS F.                                         00012900
013000 01  REPORT-RECORD                   PIC X(80).                   00013000
013100*                                                                 00013100
013200***************************************************************** 00013200
013300 WORKING-STORAGE SECTION.                                         00013300
013400***************************************************************** 00013400
013500*                                                                 00013500
013600 01  SYSTEM-DATE-AND-TIME.                                        00013600
013700     05  CURRENT-DATE.                                            00013700
013800         10  CURRENT-YEAR            PIC 9(2).                    00013800
013900         10  CURRENT-MONTH           PIC 9(2).                    00013900
014000         10  CURRENT-DAY             PIC 9(2).                    00014000
014100     05  CURRENT-TIME.                                            00014100
014200         10  CURRENT-HOUR            PIC 9(2).                    00014200
014300         10  CURRENT-MINUTE          PIC 9(2).                    00014300
014400         10  CURRENT-SECOND          PIC 9(2).                    00014400
014500         10  CURRENT-HNDSEC          PIC 9(2).                    00014500
014600     05  FILLER                      PIC X(04).                   00014600
014700*                                                                 00014700
014800 COPY WGPKGCPY.                                                   00014800
014810*--- SECOND COPY OF THE PACKAGE LAYOUT, RENAMED WG- TO WO-, SO THE00014810
014820*--- LOADER CAN HOLD A JUST-READ RECORD IN ONE AREA AND A PRIOR   00014820
014830*--- MASTER RECORD FOR THE SAME ID IN THE OTHER WHILE IT CHECKS   00014830
014840*--- THE PACKAGE RECORD MODULE EQUALITY RULE (040-INSERT-PACKAGE).00014840
014850 COPY WGPKGCPY REPLACING ==WG-== BY ==WO-==.                      00014850
014900*                                                                 00014900
015000 COPY WGTBLCPY.                                                   00015000
015100*                                                                 00015100
015200 01  WS-ID-LIST.                                                  00015200
015300     05  WS-ID-COUNT                 PIC 9(03) COMP-3 VALUE 0.    00015300
015310*--- TABLE SIZED TO THE FULL PACKAGE-ID KEY DOMAIN (001-999), NOT 00015310
015320*--- A GUESSED RUN SIZE - SEE 730-READ-PACKAGE-FILE BOUNDS CHECK. 00015320
015400     05  WS-LOADED-ID OCCURS 999 TIMES                            00015400
015500                       PIC 9(03).                                 00015500
015600     05  FILLER                      PIC X(04).                   00015600
015700*                                                                 00015700
015800 01  WS-FIELDS.                                                   00015800
015900     05  WS-PACKFILE-STATUS          PIC X(2)  VALUE SPACES.      00015900
016000     05  WS-ADDRFILE-STATUS          PIC X(2)  VALUE SPACES.      00016000
016100     05  WS-DISTFILE-STATUS          PIC X(2)  VALUE SPACES.      00016100
016200     05  WS-DLOGFILE-STATUS          PIC X(2)  VALUE SPACES.      00016200
016300     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.      00016300
016400     05  WS-PACKAGE-EOF              PIC X     VALUE SPACES.      00016400
016500         88  WG-NO-MORE-PACKAGES     VALUE 'Y'.                   00016500
016600     05  WS-ADDRESS-EOF              PIC X     VALUE SPACES.      00016600
016700     05  WS-DISTANCE-EOF             PIC X     VALUE SPACES.      00016700
016800     05  FILLER                      PIC X(04).                   00016800
016900*                                                                 00016900
017000 01  WS-STORE-FUNCTIONS.                                          00017000
017100     05  WS-STORE-INIT-CODE          PIC X(01) VALUE 'N'.         00017100
017200     05  WS-STORE-INSERT-CODE        PIC X(01) VALUE 'I'.         00017200
017300     05  WS-STORE-LOOKUP-CODE        PIC X(01) VALUE 'L'.         00017300
017400     05  WS-STORE-UPDATE-CODE        PIC X(01) VALUE 'U'.         00017400
017500     05  WS-STORE-DELETE-CODE        PIC X(01) VALUE 'D'.         00017500
017600     05  WS-STORE-MEMBER-CODE        PIC X(01) VALUE 'M'.         00017600
017700     05  WS-STORE-CLEAR-CODE         PIC X(01) VALUE 'C'.         00017700
017800     05  FILLER                      PIC X(02).                   00017800
017900*                                                                 00017900
018000 01  WORK-VARIABLES.                                              00018000
018100     05  I                           PIC S9(9)   COMP-3  VALUE +0.00018100
018200     05  WS-TRUCK-NUM                PIC S9(4)   COMP    VALUE +0.00018200
018300     05  WS-TRUCK-COUNT              PIC S9(4)   COMP    VALUE +0.00018300
018400     05  WS-LOAD-START               PIC S9(9)   COMP-3  VALUE +0.00018400
018500     05  WS-LOAD-COUNT               PIC S9(4)   COMP    VALUE +0.00018500
018520     05  WS-LOAD-SUB                 PIC S9(4)   COMP    VALUE +0.00018520
018540*--- 0=LOADED, 1=DUPLICATE PACKAGE ALREADY ON BOARD, 8=TRUCK AT   00018540
018550*--- CAPACITY - SEE 415-LOAD-ONE-PACKAGE.                         00018550
018560     05  WS-LOAD-RC                  PIC 9(02)   COMP-3  VALUE 0. 00018560
018600     05  WS-HHMM-NUM                 PIC 9(04)            VALUE 0.00018600
018700     05  WS-STORE-RC                 PIC 9(02)   COMP-3  VALUE 0. 00018700
018800     05  WS-STORE-FOUND              PIC X(01) VALUE 'N'.         00018800
018900     05  FILLER                      PIC X(04).                   00018900
019000*                                                                 00019000
019100 01  REPORT-TOTALS.                                               00019100
019200     05  WS-GRAND-PACKAGES           PIC S9(9)   COMP-3  VALUE +0.00019200
019300     05  WS-GRAND-MILES              PIC S9(7)V9 COMP-3  VALUE +0.00019300
019400     05  WS-GRAND-LATE-COUNT         PIC S9(9)   COMP-3  VALUE +0.00019400
019500     05  WS-TRUCK-PACKAGES           PIC S9(9)   COMP-3  VALUE +0.00019500
019600     05  FILLER                      PIC X(04).                   00019600
019700*                                                                 00019700
019800*        *******************                                      00019800
019900*            report lines                                         00019900
020000*        *******************                                      00020000
020100 01  RPT-HEADER1.                                                 00020100
020200     05  FILLER                      PIC X(40)                    00020200
020300                 VALUE 'HUB END-OF-DAY DELIVERY REPORT    DATE: '.00020300
020400     05  RPT-MM                      PIC 99.                      00020400
020500     05  FILLER                      PIC X     VALUE '/'.         00020500
020600     05  RPT-DD                      PIC 99.                      00020600
020700     05  FILLER                      PIC X     VALUE '/'.         00020700
020800     05  RPT-YY                      PIC 99.                      00020800
020900     05  FILLER                      PIC X(20)                    00020900
021000                        VALUE ' (mm/dd/yy)   TIME: '.             00021000
021100     05  RPT-HH                      PIC 99.                      00021100
021200     05  FILLER                      PIC X     VALUE ':'.         00021200
021300     05  RPT-MIN                     PIC 99.                      00021300
021400     05  FILLER                      PIC X     VALUE ':'.         00021400
021500     05  RPT-SS                      PIC 99.                      00021500
021600     05  FILLER                      PIC X(15) VALUE SPACES.      00021600
021700 01  RPT-DETAIL-HDR.                                              00021700
021800     05  FILLER PIC X(80) VALUE                                   00021800
021900        'TRK PKG ADDRESS                    DEADLN DELIVD ONTIME'.00021900
022000 01  RPT-DETAIL1.                                                 00022000
022100     05  RPT-D-TRUCK                 PIC ZZ.                      00022100
022200     05  FILLER                      PIC X(01) VALUE SPACES.      00022200
022300     05  RPT-D-PACKAGE               PIC ZZ9.                     00022300
022400     05  FILLER                      PIC X(01) VALUE SPACES.      00022400
022500     05  RPT-D-ADDRESS               PIC X(29).                   00022500
022600     05  FILLER                      PIC X(01) VALUE SPACES.      00022600
022700     05  RPT-D-DEADLINE-HH           PIC 99.                      00022700
022701     05  FILLER                      PIC X     VALUE ':'.         00022701
022702     05  RPT-D-DEADLINE-MM           PIC 99.                      00022702
022800     05  FILLER                      PIC X(01) VALUE SPACES.      00022800
022900     05  RPT-D-DELIVERED-HH          PIC 99.                      00022900
022901     05  FILLER                      PIC X     VALUE ':'.         00022901
022902     05  RPT-D-DELIVERED-MM          PIC 99.                      00022902
023000     05  FILLER                      PIC X(02) VALUE SPACES.      00023000
023100     05  RPT-D-ONTIME                PIC X(01).                   00023100
023200     05  FILLER                      PIC X(15) VALUE SPACES.      00023200
023300 01  RPT-TRUCK-SUBTOTAL.                                          00023300
023400     05  FILLER                      PIC X(07) VALUE SPACES.      00023400
023500     05  FILLER                      PIC X(14) VALUE              00023500
023600                                            'TRUCK TOTALS: '.     00023600
023700     05  RPT-ST-PACKAGES             PIC ZZ9.                     00023700
023800     05  FILLER                      PIC X(13)                    00023800
023900                                   VALUE ' DELIVERED  '.          00023900
024000     05  RPT-ST-MILES                PIC ZZZ9.9.                  00024000
024100     05  FILLER                      PIC X(07) VALUE ' MILES '.   00024100
024200     05  FILLER                      PIC X(25) VALUE SPACES.      00024200
024300 01  RPT-STATS-HDR1.                                              00024300
024400     05  FILLER PIC X(26) VALUE 'Grand Totals:             '.     00024400
024500     05  FILLER PIC X(54) VALUE SPACES.                           00024500
024600 01  RPT-STATS-DETAIL.                                            00024600
024700     05  FILLER              PIC X(24) VALUE SPACES.              00024700
024800     05  RPT-NUM-PACKAGES    PIC ZZZ,ZZ9.                         00024800
024900     05  FILLER              PIC X(16) VALUE ' PACKAGES DELVD '.  00024900
025000     05  RPT-NUM-MILES       PIC ZZ,ZZ9.9.                        00025000
025100     05  FILLER              PIC X(07) VALUE ' MILES '.           00025100
025200     05  RPT-NUM-LATE        PIC ZZ9.                             00025200
025300     05  FILLER              PIC X(07) VALUE ' LATE  '.           00025300
025400*                                                                 00025400
025500***************************************************************** 00025500
025600 PROCEDURE DIVISION.                                              00025600
025700***************************************************************** 00025700
025800*                                                                 00025800
025900 000-MAIN.                                                        00025900
026000     ACCEPT CURRENT-DATE FROM DATE.                               00026000
026100     ACCEPT CURRENT-TIME FROM TIME.                               00026100
026200     DISPLAY 'WGMAIN STARTED DATE = ' CURRENT-MONTH '/'           00026200
026300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00026300
026400     DISPLAY '              TIME = ' CURRENT-HOUR ':'             00026400
026500            CURRENT-MINUTE ':' CURRENT-SECOND.                    00026500
026600*                                                                 00026600
026700     PERFORM 700-OPEN-FILES.                                      00026700
026800     PERFORM 705-INIT-STORE.                                      00026800
026900     PERFORM 800-INIT-REPORT.                                     00026900
027000     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.             00027000
027100*                                                                 00027100
027200     PERFORM 710-LOAD-ADDRESS-MAP.                                00027200
027300     PERFORM 720-LOAD-DISTANCE-MATRIX.                            00027300
027400*                                                                 00027400
027500     PERFORM 730-READ-PACKAGE-FILE.                               00027500
027600     PERFORM 100-PROCESS-PACKAGES                                 00027600
027700             UNTIL WG-NO-MORE-PACKAGES.                           00027700
027800*                                                                 00027800
027900     PERFORM 400-ASSIGN-AND-ROUTE-TRUCKS.                         00027900
028000*                                                                 00028000
028100     PERFORM 850-REPORT-TOTALS.                                   00028100
028200     PERFORM 790-CLOSE-FILES.                                     00028200
028300*                                                                 00028300
028400     GOBACK.                                                      00028400
028500*                                                                 00028500
028600 100-PROCESS-PACKAGES.                                            00028600
028700     PERFORM 300-BUILD-PACKAGE-RECORD.                            00028700
028800     PERFORM 040-INSERT-PACKAGE.                                  00028800
028900     PERFORM 730-READ-PACKAGE-FILE.                               00028900
029000*                                                                 00029000
029100 300-BUILD-PACKAGE-RECORD.                                        00029100
029200*--- NORMALIZE THE RAW DEADLINE.  "EOD" MEANS DUE BY 5:00 PM.     00029200
029300     IF WG-DEADLINE-CHK = 'EOD'                                   00029300
029400         MOVE 1700 TO WG-DELIVERY-DEADLINE                        00029400
029500     ELSE                                                         00029500
029600         MOVE WG-DEADLINE-RAW(1:4) TO WS-HHMM-NUM                 00029600
029700         MOVE WS-HHMM-NUM TO WG-DELIVERY-DEADLINE                 00029700
029800     END-IF.                                                      00029800
029900*--- NEW PACKAGES START AT THE HUB WITH NO DELIVERY TIME.         00029900
030000     MOVE 'H' TO WG-STATUS.                                       00030000
030100     MOVE 0   TO WG-DELIVERY-TIME.                                00030100
030200*                                                                 00030200
030300 040-INSERT-PACKAGE.                                              00030300
030310     CALL 'WGSTORE' USING WS-STORE-MEMBER-CODE                    00030310
030320                           WG-PACKAGE-ID                          00030320
030330                           WG-PACKAGE-RECORD                      00030330
030340                           WS-STORE-RC                            00030340
030350                           WS-STORE-FOUND.                        00030350
030360     IF WS-STORE-FOUND = 'Y'                                      00030360
030370         PERFORM 045-CHECK-DUPLICATE-PACKAGE                      00030370
030380     END-IF.                                                      00030380
030400     CALL 'WGSTORE' USING WS-STORE-INSERT-CODE                    00030400
030500                           WG-PACKAGE-ID                          00030500
030600                           WG-PACKAGE-RECORD                      00030600
030700                           WS-STORE-RC                            00030700
030800                           WS-STORE-FOUND.                        00030800
030900     IF WS-STORE-RC NOT = 0                                       00030900
031000         DISPLAY 'ERROR INSERTING PACKAGE ' WG-PACKAGE-ID         00031000
031100                 ' INTO WGSTORE. RC=' WS-STORE-RC                 00031100
031200     END-IF.                                                      00031200
031210*                                                                 00031210
031220 045-CHECK-DUPLICATE-PACKAGE.                                     00031220
031230*--- PACKAGE RECORD MODULE EQUALITY RULE - ID/ADDRESS/CITY/ZIP/   00031230
031240*--- DEADLINE/WEIGHT/NOTES MUST ALL MATCH (STATE AND STATUS ARE   00031240
031250*--- EXCLUDED).  THE MASTER FILE HAS BEEN SEEN WITH A SECOND      00031250
031260*--- RECORD UNDER THE SAME PACKAGE-ID - TELL THE LOG WHETHER IT   00031260
031270*--- IS A HARMLESS RE-READ OR A CONFLICTING MASTER RECORD.        00031270
031280     CALL 'WGSTORE' USING WS-STORE-LOOKUP-CODE                    00031280
031290                           WG-PACKAGE-ID                          00031290
031300                           WO-PACKAGE-RECORD                      00031300
031310                           WS-STORE-RC                            00031310
031320                           WS-STORE-FOUND.                        00031320
031330     IF WG-PACKAGE-ID          = WO-PACKAGE-ID                    00031330
031340        AND WG-DELIVERY-ADDRESS = WO-DELIVERY-ADDRESS             00031340
031350        AND WG-CITY             = WO-CITY                         00031350
031360        AND WG-ZIP-CODE         = WO-ZIP-CODE                     00031360
031370        AND WG-DELIVERY-DEADLINE = WO-DELIVERY-DEADLINE           00031370
031380        AND WG-WEIGHT-KGS        = WO-WEIGHT-KGS                  00031380
031390        AND WG-NOTES             = WO-NOTES                       00031390
031400         DISPLAY 'DUPLICATE PACKAGE ' WG-PACKAGE-ID               00031400
031410                 ' - IDENTICAL RE-READ OF MASTER RECORD'          00031410
031420     ELSE                                                         00031420
031430         DISPLAY 'DUPLICATE PACKAGE ' WG-PACKAGE-ID               00031430
031440                 ' - CONFLICTING MASTER RECORD, LATEST KEPT'      00031440
031450     END-IF.                                                      00031450
031460*                                                                 00031460
031500 400-ASSIGN-AND-ROUTE-TRUCKS.                                     00031500
031520*--- SPLIT THE LOADED PACKAGE IDS INTO TRUCK-CAPACITY GROUPS, IN  00031520
031600*--- THE ORDER THEY WERE READ FROM THE PACKAGE MASTER, AND ROUTE  00031600
031700*--- ONE TRUCK PER GROUP.                                         00031700
031800     COMPUTE WS-TRUCK-COUNT =                                     00031800
031900             (WS-ID-COUNT + 15) / 16.                             00031900
032000     MOVE 1 TO WS-LOAD-START.                                     00032000
032100     PERFORM 405-ROUTE-AND-ADVANCE                                00032100
032200             VARYING WS-TRUCK-NUM FROM 1 BY 1                     00032200
032300             UNTIL WS-TRUCK-NUM > WS-TRUCK-COUNT.                 00032300
032400*                                                                 00032400
032500 405-ROUTE-AND-ADVANCE.                                           00032500
032600     PERFORM 410-ROUTE-ONE-TRUCK.                                 00032600
032700     ADD 16 TO WS-LOAD-START.                                     00032700
032800*                                                                 00032800
032900 410-ROUTE-ONE-TRUCK.                                             00032900
033000     MOVE WS-TRUCK-NUM           TO WG-TRUCK-ID.                  00033000
033100     MOVE 16                     TO WG-TRUCK-CAPACITY.            00033100
033200     MOVE 18                     TO WG-TRUCK-SPEED-MPH.           00033200
033300     MOVE ZERO                   TO WG-CURRENT-LOCATION-ID.       00033300
033400     MOVE ZERO                   TO WG-MILEAGE-TRAVELED.          00033400
033500     MOVE 0800                   TO WG-CURRENT-TIME.              00033500
033600     MOVE 'Y'                    TO WG-AVAILABLE-FLAG.            00033600
033700     MOVE ZERO                   TO WG-ON-BOARD-COUNT.            00033700
033800     MOVE ZERO                   TO WS-LOAD-COUNT.                00033800
033900     PERFORM 415-LOAD-ONE-PACKAGE                                 00033900
034000             VARYING I FROM WS-LOAD-START BY 1                    00034000
034100             UNTIL I > WS-ID-COUNT OR WS-LOAD-COUNT = 16.         00034100
034200     IF WG-ON-BOARD-COUNT > 0                                     00034200
034300         CALL 'WGTRUCK' USING WG-TRUCK-RECORD                     00034300
034400                               WG-ADDRESS-TABLE                   00034400
034500                               WG-DISTANCE-TABLE                  00034500
034600                               WG-LOG-TABLE                       00034600
034700         PERFORM 420-WRITE-DETAIL-LINES                           00034700
034800         PERFORM 430-WRITE-TRUCK-SUBTOTAL                         00034800
034900     END-IF.                                                      00034900
035000*                                                                 00035000
035100 415-LOAD-ONE-PACKAGE.                                            00035100
035110*--- REJECT WHEN THE TRUCK ALREADY HOLDS CAPACITY PACKAGES, OR    00035110
035120*--- WHEN THE SAME PACKAGE ID IS ALREADY ON BOARD.                00035120
035130     MOVE 0 TO WS-LOAD-RC.                                        00035130
035140     IF WG-ON-BOARD-COUNT >= WG-TRUCK-CAPACITY                    00035140
035150         DISPLAY 'WGMAIN - TRUCK ' WG-TRUCK-ID ' AT CAPACITY - '  00035150
035160                 'PACKAGE ' WS-LOADED-ID(I) ' NOT LOADED'         00035160
035170         MOVE 8 TO WS-LOAD-RC                                     00035170
035180     ELSE                                                         00035180
035190         PERFORM 416-CHECK-ALREADY-ON-BOARD                       00035190
035200     END-IF.                                                      00035200
035210     IF WS-LOAD-RC = 0                                            00035210
035220         ADD 1 TO WG-ON-BOARD-COUNT                               00035220
035230         MOVE WS-LOADED-ID(I) TO WG-ON-BOARD-ID(WG-ON-BOARD-COUNT)00035230
035240     END-IF.                                                      00035240
035300     ADD 1 TO WS-LOAD-COUNT.                                      00035300
035400*                                                                 00035400
035410 416-CHECK-ALREADY-ON-BOARD.                                      00035410
035420     PERFORM 417-SCAN-ONE-ON-BOARD-SLOT                           00035420
035430             VARYING WS-LOAD-SUB FROM 1 BY 1                      00035430
035440             UNTIL WS-LOAD-SUB > WG-ON-BOARD-COUNT.               00035440
035450*                                                                 00035450
035460 417-SCAN-ONE-ON-BOARD-SLOT.                                      00035460
035470     IF WG-ON-BOARD-ID(WS-LOAD-SUB) = WS-LOADED-ID(I)             00035470
035480         DISPLAY 'WGMAIN - PACKAGE ' WS-LOADED-ID(I) ' ALREADY '  00035480
035490                 'ON BOARD TRUCK ' WG-TRUCK-ID                    00035490
035495         MOVE 1 TO WS-LOAD-RC                                     00035495
035500     END-IF.                                                      00035500
035510*                                                                 00035510
035600 420-WRITE-DETAIL-LINES.                                          00035600
035700     MOVE ZERO TO WS-TRUCK-PACKAGES.                              00035700
035800     PERFORM 425-WRITE-ONE-DETAIL-LINE                            00035800
035900             VARYING I FROM 1 BY 1 UNTIL I > WG-LOG-COUNT.        00035900
036000*                                                                 00036000
036100 425-WRITE-ONE-DETAIL-LINE.                                       00036100
036200     ADD 1 TO WS-TRUCK-PACKAGES.                                  00036200
036300     ADD 1 TO WS-GRAND-PACKAGES.                                  00036300
036400     CALL 'WGSTORE' USING WS-STORE-LOOKUP-CODE                    00036400
036500                           WGL-E-PACKAGE-ID(I)                    00036500
036600                           WG-PACKAGE-RECORD                      00036600
036700                           WS-STORE-RC                            00036700
036800                           WS-STORE-FOUND.                        00036800
036900     MOVE WGL-E-TRUCK-ID(I)      TO RPT-D-TRUCK.                  00036900
037000     MOVE WGL-E-PACKAGE-ID(I)    TO RPT-D-PACKAGE.                00037000
037100     MOVE WG-DELIVERY-ADDRESS(1:29) TO RPT-D-ADDRESS.             00037100
037110     DIVIDE WG-DELIVERY-DEADLINE BY 100                           00037110
037120             GIVING RPT-D-DEADLINE-HH                             00037120
037130             REMAINDER RPT-D-DEADLINE-MM.                         00037130
037210     DIVIDE WGL-E-DELIVERY-TIME(I) BY 100                         00037210
037220             GIVING RPT-D-DELIVERED-HH                            00037220
037230             REMAINDER RPT-D-DELIVERED-MM.                        00037230
037400     MOVE WGL-E-ON-TIME-FLAG(I)  TO RPT-D-ONTIME.                 00037400
037500     IF WGL-E-ON-TIME-FLAG(I) NOT = 'Y'                           00037500
037600         ADD 1 TO WS-GRAND-LATE-COUNT                             00037600
037700     END-IF.                                                      00037700
037800     WRITE REPORT-RECORD FROM RPT-DETAIL1.                        00037800
037900     MOVE WGL-E-TRUCK-ID(I)      TO DLOG-TRUCK-ID.                00037900
038000     MOVE WGL-E-PACKAGE-ID(I)    TO DLOG-PACKAGE-ID.              00038000
038100     MOVE WGL-E-DELIVERY-TIME(I) TO DLOG-DELIVERY-TIME.           00038100
038200     MOVE WGL-E-ON-TIME-FLAG(I)  TO DLOG-ON-TIME-FLAG.            00038200
038300     WRITE DLOG-REC-FD.                                           00038300
038400*                                                                 00038400
038500 430-WRITE-TRUCK-SUBTOTAL.                                        00038500
038600     MOVE WS-TRUCK-PACKAGES       TO RPT-ST-PACKAGES.             00038600
038700     MOVE WG-MILEAGE-TRAVELED     TO RPT-ST-MILES.                00038700
038800     ADD  WG-MILEAGE-TRAVELED     TO WS-GRAND-MILES.              00038800
038900     WRITE REPORT-RECORD FROM RPT-TRUCK-SUBTOTAL.                 00038900
039000*                                                                 00039000
039100 700-OPEN-FILES.                                                  00039100
039200     OPEN INPUT    PACKAGE-FILE                                   00039200
039300                    ADDRESS-FILE                                  00039300
039400                    DISTANCE-FILE                                 00039400
039500           OUTPUT   DELIVERY-LOG-FILE                             00039500
039600                    REPORT-FILE.                                  00039600
039700     IF WS-PACKFILE-STATUS NOT = '00'                             00039700
039800       DISPLAY 'ERROR OPENING PACKAGE MASTER FILE. RC:'           00039800
039900               WS-PACKFILE-STATUS                                 00039900
040000       DISPLAY 'Terminating Program due to File Error'            00040000
040100       MOVE 16 TO RETURN-CODE                                     00040100
040200       MOVE 'Y' TO WS-PACKAGE-EOF                                 00040200
040300     END-IF.                                                      00040300
040400     IF WS-ADDRFILE-STATUS NOT = '00'                             00040400
040500       DISPLAY 'ERROR OPENING ADDRESS MAP FILE. RC:'              00040500
040600               WS-ADDRFILE-STATUS                                 00040600
040700       DISPLAY 'Terminating Program due to File Error'            00040700
040800       MOVE 16 TO RETURN-CODE                                     00040800
040900       MOVE 'Y' TO WS-PACKAGE-EOF                                 00040900
041000     END-IF.                                                      00041000
041100     IF WS-DISTFILE-STATUS NOT = '00'                             00041100
041200       DISPLAY 'ERROR OPENING DISTANCE FILE. RC:'                 00041200
041300               WS-DISTFILE-STATUS                                 00041300
041400       DISPLAY 'Terminating Program due to File Error'            00041400
041500       MOVE 16 TO RETURN-CODE                                     00041500
041600       MOVE 'Y' TO WS-PACKAGE-EOF                                 00041600
041700     END-IF.                                                      00041700
041800*                                                                 00041800
041900 705-INIT-STORE.                                                  00041900
042000*--- SIZES THE PACKAGE KEYED STORE AT ITS STARTING CAPACITY OF    00042000
042100*--- 100 SLOTS BEFORE THE FIRST INSERT OF THE RUN.                00042100
042200     CALL 'WGSTORE' USING WS-STORE-INIT-CODE                      00042200
042300                           WG-PACKAGE-ID                          00042300
042400                           WG-PACKAGE-RECORD                      00042400
042500                           WS-STORE-RC                            00042500
042600                           WS-STORE-FOUND.                        00042600
042700*                                                                 00042700
042800 710-LOAD-ADDRESS-MAP.                                            00042800
042900     MOVE SPACES TO WS-ADDRESS-EOF.                               00042900
043000     READ ADDRESS-FILE INTO ADDRESS-REC-FD                        00043000
043100         AT END MOVE 'Y' TO WS-ADDRESS-EOF                        00043100
043200     END-READ.                                                    00043200
043300     PERFORM 711-LOAD-ONE-ADDRESS UNTIL WS-ADDRESS-EOF = 'Y'.     00043300
043400*                                                                 00043400
043500 711-LOAD-ONE-ADDRESS.                                            00043500
043600     ADD 1 TO WG-ADDRESS-COUNT.                                   00043600
043700     MOVE ADDRESS-REC-FD(1:40)                                    00043700
043800                      TO WG-ADDR-STREET(WG-ADDRESS-COUNT).        00043800
043900     MOVE ADDRESS-REC-FD(41:3)                                    00043900
044000                      TO WG-ADDR-LOCATION-ID(WG-ADDRESS-COUNT).   00044000
044100     READ ADDRESS-FILE INTO ADDRESS-REC-FD                        00044100
044200         AT END MOVE 'Y' TO WS-ADDRESS-EOF                        00044200
044300     END-READ.                                                    00044300
044400*                                                                 00044400
044500 720-LOAD-DISTANCE-MATRIX.                                        00044500
044600     MOVE SPACES TO WS-DISTANCE-EOF.                              00044600
044700     READ DISTANCE-FILE INTO DISTANCE-REC-FD                      00044700
044800         AT END MOVE 'Y' TO WS-DISTANCE-EOF                       00044800
044900     END-READ.                                                    00044900
045000     PERFORM 721-LOAD-ONE-DISTANCE UNTIL WS-DISTANCE-EOF = 'Y'.   00045000
045100*                                                                 00045100
045200 721-LOAD-ONE-DISTANCE.                                           00045200
045300     ADD 1 TO WG-DISTANCE-COUNT.                                  00045300
045400     MOVE DISTANCE-REC-FD(1:3)                                    00045400
045500                      TO WG-DIST-FROM-ID(WG-DISTANCE-COUNT).      00045500
045600     MOVE DISTANCE-REC-FD(4:3)                                    00045600
045700                      TO WG-DIST-TO-ID(WG-DISTANCE-COUNT).        00045700
045800     MOVE DISTANCE-REC-FD(7:4)                                    00045800
045900                      TO WG-DIST-MILES-RDF(WG-DISTANCE-COUNT).    00045900
046000     READ DISTANCE-FILE INTO DISTANCE-REC-FD                      00046000
046100         AT END MOVE 'Y' TO WS-DISTANCE-EOF                       00046100
046200     END-READ.                                                    00046200
046300*                                                                 00046300
046400 730-READ-PACKAGE-FILE.                                           00046400
046500     READ PACKAGE-FILE INTO WG-PACKAGE-MASTER                     00046500
046600         AT END MOVE 'Y' TO WS-PACKAGE-EOF                        00046600
046700     NOT AT END                                                   00046700
046710*--- PACKAGE-ID KEY DOMAIN IS 001-999 - TABLE CANNOT HOLD MORE.   00046710
046720         IF WS-ID-COUNT >= 999                                    00046720
046730             DISPLAY 'ERROR - PACKAGE MASTER EXCEEDS 999 RECORDS' 00046730
046740             MOVE 16 TO RETURN-CODE                               00046740
046750             MOVE 'Y' TO WS-PACKAGE-EOF                           00046750
046760         ELSE                                                     00046760
046800             ADD 1 TO WS-ID-COUNT                                 00046800
046900             MOVE WG-PACKAGE-ID TO WS-LOADED-ID(WS-ID-COUNT)      00046900
046970         END-IF                                                   00046970
047000     END-READ.                                                    00047000
047100*                                                                 00047100
047200 790-CLOSE-FILES.                                                 00047200
047300     CLOSE PACKAGE-FILE                                           00047300
047400           ADDRESS-FILE                                           00047400
047500           DISTANCE-FILE                                          00047500
047600           DELIVERY-LOG-FILE                                      00047600
047700           REPORT-FILE.                                           00047700
047800*                                                                 00047800
047900 800-INIT-REPORT.                                                 00047900
048000     MOVE CURRENT-YEAR   TO RPT-YY.                               00048000
048100     MOVE CURRENT-MONTH  TO RPT-MM.                               00048100
048200     MOVE CURRENT-DAY    TO RPT-DD.                               00048200
048300     MOVE CURRENT-HOUR   TO RPT-HH.                               00048300
048400     MOVE CURRENT-MINUTE TO RPT-MIN.                              00048400
048500     MOVE CURRENT-SECOND TO RPT-SS.                               00048500
048600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00048600
048700*                                                                 00048700
048800 850-REPORT-TOTALS.                                               00048800
048900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00048900
049000     MOVE WS-GRAND-PACKAGES   TO RPT-NUM-PACKAGES.                00049000
049100     MOVE WS-GRAND-MILES      TO RPT-NUM-MILES.                   00049100
049200     MOVE WS-GRAND-LATE-COUNT TO RPT-NUM-LATE.                    00049200
049300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00049300
049400*                                                                 00049400
049500 COPY REFCPY.                                                     00049500
