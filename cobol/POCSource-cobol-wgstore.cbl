000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  WGSTORE                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  JON SAYLES                                            00000700
000800* INSTALLATION. HUB DATA CENTER - SALT LAKE CITY                  00000800
000900* DATE-WRITTEN. 09/14/88.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY. NON-CONFIDENTIAL.                                     00001100
001200*                                                                 00001200
001300* KEYED PACKAGE STORE - OPEN-ADDRESSING HASH TABLE SUBPROGRAM.    00001300
001400* CALLED BY WGMAIN AND WGTRUCK TO INSERT, LOOK UP, UPDATE,        00001400
001500* DELETE, TEST MEMBERSHIP OF, OR CLEAR PACKAGE WORKING RECORDS    00001500
001600* KEYED BY PACKAGE-ID.  HOME SLOT IS (KEY MOD CAPACITY); ON A     00001600
001700* COLLISION WE STEP TO THE NEXT SLOT, WRAPPING AT THE END OF      00001700
001800* THE TABLE.  DELETED SLOTS ARE TOMBSTONED SO LATER PROBES KEEP   00001800
001900* GOING PAST THEM.  WHEN (OCCUPIED + TOMBSTONED) / CAPACITY       00001900
002000* REACHES THE LOAD FACTOR THRESHOLD WE DOUBLE THE CAPACITY AND    00002000
002100* REHASH THE LIVE PAIRS, DROPPING THE TOMBSTONES.                 00002100
002200*                                                                 00002200
002300* CALLERS MUST PASS A VALID ONE-BYTE FUNCTION CODE EVERY TIME -   00002300
002350* THIS MODULE DOES NOT GUESS WHAT A BAD REQUEST MEANT.            00002350
002400*                                                                 00002400
002500* CAN BE MADE TO ABEND WITH A BAD FUNCTION CODE FOR FAULT         00002500
002600* ANALYSIS LAB                                                    00002600
002700***************************************************************** 00002700
002800* CHANGE LOG                                                      00002800
002900*   19880914  JS   0052  ORIGINAL PROGRAM - TABLE SCAN TIMING     CR11301A
003000*   19880914  JS   0052  HARNESS FOR THE SYSTEMS GROUP PC CLASS   CR11301A
003100*   19910614  JMH  0063  REWRITTEN AS WGSTORE - OPEN ADDRESSING   CR14402B
003200*   19910614  JMH  0063  HASH TABLE FOR THE HUB PACKAGE MASTER    CR14402B
003300*   19920810  JMH  0071  ADDED 150-REHASH-TABLE FOR LOAD-FACTOR   CR14511E
003400*   19920810  JMH  0071  GROWTH (CAPACITY DOUBLES AT 0.6 FULL)    CR14511E
003500*   19950529  JMH  0084  ADDED 'G' GET-WITH-DEFAULT FUNCTION      CR16203C
003600*   19990128  CAP  Y2K0  REVIEWED - NO DATE FIELDS IN THIS TABLE  Y2K00092
003700*   20030917  CAP  0112  ADDED 010-CHECK-CAPACITY-ARGS CHECKING   CR19877B
003800*   20110615  JWK  0138  RAISED WGS-SLOT MAX TO 400 FOR GROWTH    CR24309C
003900***************************************************************** 00003900
004000*                                                                 00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.  WGSTORE.                                            00004200
004300 AUTHOR.  JON SAYLES.                                             00004300
004400 INSTALLATION. HUB DATA CENTER - SALT LAKE CITY.                  00004400
004500 DATE-WRITTEN. 09/14/88.                                          00004500
004600 DATE-COMPILED.                                                   00004600
004700 SECURITY. NON-CONFIDENTIAL.                                      00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005400 DATA DIVISION.                                                   00005400
005500 WORKING-STORAGE SECTION.                                         00005500
005600*                                                                 00005600
005700 01  WGS-CONTROL.                                                 00005700
005800     05  WGS-CAPACITY                PIC S9(4) COMP VALUE +100.   00005800
005900     05  WGS-MAX-CAPACITY            PIC S9(4) COMP VALUE +400.   00005900
006000     05  WGS-LIVE-COUNT              PIC S9(4) COMP VALUE +0.     00006000
006100     05  WGS-USED-COUNT              PIC S9(4) COMP VALUE +0.     00006100
006200     05  WGS-THRESHOLD               PIC V999  COMP-3 VALUE .600. 00006200
006300     05  WGS-THRESHOLD-RDF REDEFINES WGS-THRESHOLD PIC 9V999.     00006300
006400     05  WGS-TABLE-READY             PIC X(01) VALUE 'N'.         00006400
006500     05  FILLER                      PIC X(04).                   00006500
006600*                                                                 00006600
006700*--- SCRATCH SUBSCRIPTS AND FLAGS FOR THE PROBE/REHASH LOGIC,     00006700
006710*--- STANDALONE PER SHOP HABIT RATHER THAN GROUPED.               00006710
006800 77  WGS-HOME-SLOT               PIC S9(4) COMP VALUE +0.         00006800
006900 77  WGS-PROBE-SLOT              PIC S9(4) COMP VALUE +0.         00006900
007000 77  WGS-PROBE-STEPS             PIC S9(4) COMP VALUE +0.         00007000
007100 77  WGS-FIRST-OPEN-SLOT         PIC S9(4) COMP VALUE +0.         00007100
007200 77  WGS-SAVE-SUB                PIC S9(4) COMP VALUE +0.         00007200
007300 77  WGS-SAVE-COUNT              PIC S9(4) COMP VALUE +0.         00007300
007400 77  WGS-SLOT-FOUND-FLAG         PIC X(01) VALUE 'N'.             00007400
007800 77  WGS-LF-NUMERATOR            PIC S9(4) COMP VALUE +0.         00007800
007900 77  WGS-LF-WORK                 PIC V999  COMP-3 VALUE 0.        00007900
008100*                                                                 00008100
008200 01  WGS-SLOT-TABLE.                                              00008200
008300     05  WGS-SLOT OCCURS 400 TIMES.                               00008300
008400         10  WGS-SLOT-STATE          PIC X(01) VALUE 'E'.         00008400
008500             88  WGS-SLOT-EMPTY          VALUE 'E'.               00008500
008600             88  WGS-SLOT-OCCUPIED       VALUE 'O'.               00008600
008700             88  WGS-SLOT-TOMBSTONE       VALUE 'T'.              00008700
008800         10  WGS-SLOT-KEY            PIC 9(03).                   00008800
008900         10  WGS-SLOT-PACKAGE.                                    00008900
009000             15 COPY WGPKGCPY.                                    00009000
009100*                                                                 00009100
009200 01  WGS-SAVE-TABLE.                                              00009200
009300     05  WGS-SAVE-ENTRY OCCURS 400 TIMES.                         00009300
009400         10  WGS-SAVE-KEY            PIC 9(03).                   00009400
009500         10  WGS-SAVE-PACKAGE.                                    00009500
009600             15 COPY WGPKGCPY.                                    00009600
009700*                                                                 00009700
009800 LINKAGE SECTION.                                                 00009800
009900 01  WGS-FUNCTION-CODE               PIC X(01).                   00009900
010000     88  WGS-FUNC-INITIALIZE         VALUE 'N'.                   00010000
010100     88  WGS-FUNC-INSERT             VALUE 'I'.                   00010100
010200     88  WGS-FUNC-LOOKUP             VALUE 'L'.                   00010200
010300     88  WGS-FUNC-GET-DEFAULT        VALUE 'G'.                   00010300
010400     88  WGS-FUNC-UPDATE             VALUE 'U'.                   00010400
010500     88  WGS-FUNC-DELETE             VALUE 'D'.                   00010500
010600     88  WGS-FUNC-MEMBER             VALUE 'M'.                   00010600
010700     88  WGS-FUNC-CLEAR              VALUE 'C'.                   00010700
010800 01  WGS-PACKAGE-ID                  PIC 9(03).                   00010800
010900 COPY WGPKGCPY.                                                   00010900
011000 01  WGS-RETURN-CODE                 PIC 9(02) COMP-3.            00011000
011100 01  WGS-FOUND-FLAG                  PIC X(01).                   00011100
011200*-----------------------------------------------------------------00011200
011300 PROCEDURE DIVISION USING WGS-FUNCTION-CODE                       00011300
011400                           WGS-PACKAGE-ID                         00011400
011500                           WG-PACKAGE-RECORD                      00011500
011600                           WGS-RETURN-CODE                        00011600
011700                           WGS-FOUND-FLAG.                        00011700
011800*-----------------------------------------------------------------00011800
011900 000-MAIN.                                                        00011900
012000     MOVE 0   TO WGS-RETURN-CODE.                                 00012000
012100     MOVE 'N' TO WGS-FOUND-FLAG.                                  00012100
012200     EVALUATE TRUE                                                00012200
012300         WHEN WGS-FUNC-INITIALIZE                                 00012300
012400             PERFORM 010-INITIALIZE-TABLE                         00012400
012500         WHEN WGS-FUNC-INSERT                                     00012500
012600             PERFORM 100-INSERT                                   00012600
012700         WHEN WGS-FUNC-LOOKUP                                     00012700
012800             PERFORM 200-LOOKUP                                   00012800
012900         WHEN WGS-FUNC-GET-DEFAULT                                00012900
013000             PERFORM 250-GET-WITH-DEFAULT                         00013000
013100         WHEN WGS-FUNC-UPDATE                                     00013100
013200             PERFORM 300-UPDATE                                   00013200
013300         WHEN WGS-FUNC-DELETE                                     00013300
013400             PERFORM 400-DELETE                                   00013400
013500         WHEN WGS-FUNC-MEMBER                                     00013500
013600             PERFORM 600-MEMBER-TEST                              00013600
013700         WHEN WGS-FUNC-CLEAR                                      00013700
013800             PERFORM 700-CLEAR-TABLE                              00013800
013900         WHEN OTHER                                               00013900
014000             MOVE 99 TO WGS-RETURN-CODE                           00014000
014100     END-EVALUATE.                                                00014100
014200     GOBACK.                                                      00014200
014300*                                                                 00014300
014400 010-INITIALIZE-TABLE.                                            00014400
014500     PERFORM 015-CHECK-CAPACITY-ARGS.                             00014500
014600     MOVE 100   TO WGS-CAPACITY.                                  00014600
014700     MOVE .600  TO WGS-THRESHOLD.                                 00014700
014800     MOVE 0     TO WGS-LIVE-COUNT.                                00014800
014900     MOVE 0     TO WGS-USED-COUNT.                                00014900
015000     MOVE 'Y'   TO WGS-TABLE-READY.                               00015000
015100     PERFORM 700-CLEAR-TABLE.                                     00015100
015200*                                                                 00015200
015300 015-CHECK-CAPACITY-ARGS.                                         00015300
015400*--- CAPACITY MUST BE A POSITIVE INTEGER; THE LOAD-FACTOR         00015400
015500*--- THRESHOLD MUST BE IN (0, 1].  BOTH ARE SHOP CONSTANTS HERE   00015500
015600*--- BUT WE CHECK THEM ANYWAY - IBM SHOP STANDARDS PARA 4.2.      00015600
015700     IF 100 NOT > 0                                               00015700
015800         DISPLAY 'WGSTORE - INVALID CAPACITY ARGUMENT'            00015800
015900         MOVE 97 TO WGS-RETURN-CODE                               00015900
016000     END-IF.                                                      00016000
016100     IF .600 NOT > 0 OR .600 NOT <= 1                             00016100
016200         DISPLAY 'WGSTORE - INVALID LOAD FACTOR THRESHOLD'        00016200
016300         MOVE 97 TO WGS-RETURN-CODE                               00016300
016400     END-IF.                                                      00016400
016500*                                                                 00016500
016600 050-FIND-SLOT.                                                   00016600
016700*--- LOCATES WGS-PACKAGE-ID IN THE TABLE.  ON EXIT,               00016700
016800*--- WGS-SLOT-FOUND-FLAG = 'Y' AND WGS-PROBE-SLOT POINTS AT THE   00016800
016900*--- MATCHING SLOT, OR 'N' AND WGS-FIRST-OPEN-SLOT POINTS AT THE  00016900
017000*--- FIRST EMPTY-OR-TOMBSTONED SLOT SEEN ALONG THE PROBE PATH.    00017000
017100     DIVIDE WGS-PACKAGE-ID BY WGS-CAPACITY                        00017100
017200             GIVING WGS-PROBE-STEPS                               00017200
017300             REMAINDER WGS-HOME-SLOT.                             00017300
017400     ADD 1 TO WGS-HOME-SLOT.                                      00017400
017500     MOVE WGS-HOME-SLOT  TO WGS-PROBE-SLOT.                       00017500
017600     MOVE 0              TO WGS-PROBE-STEPS.                      00017600
017700     MOVE 0              TO WGS-FIRST-OPEN-SLOT.                  00017700
017800     MOVE 'N'             TO WGS-SLOT-FOUND-FLAG.                 00017800
017900     PERFORM 055-PROBE-ONE-SLOT                                   00017900
018000             UNTIL WGS-SLOT-FOUND-FLAG = 'Y'                      00018000
018100                OR WGS-PROBE-STEPS > WGS-CAPACITY.                00018100
018200*                                                                 00018200
018300 055-PROBE-ONE-SLOT.                                              00018300
018400     IF WGS-SLOT-EMPTY(WGS-PROBE-SLOT)                            00018400
018500         IF WGS-FIRST-OPEN-SLOT = 0                               00018500
018600             MOVE WGS-PROBE-SLOT TO WGS-FIRST-OPEN-SLOT           00018600
018700         END-IF                                                   00018700
018800         MOVE WGS-CAPACITY TO WGS-PROBE-STEPS                     00018800
018900         ADD 1 TO WGS-PROBE-STEPS                                 00018900
019000     ELSE                                                         00019000
019100         IF WGS-SLOT-TOMBSTONE(WGS-PROBE-SLOT)                    00019100
019200             IF WGS-FIRST-OPEN-SLOT = 0                           00019200
019300                 MOVE WGS-PROBE-SLOT TO WGS-FIRST-OPEN-SLOT       00019300
019400             END-IF                                               00019400
019500         ELSE                                                     00019500
019600             IF WGS-SLOT-KEY(WGS-PROBE-SLOT) = WGS-PACKAGE-ID     00019600
019700                 MOVE 'Y' TO WGS-SLOT-FOUND-FLAG                  00019700
019800             END-IF                                               00019800
019900         END-IF                                                   00019900
020000         ADD 1 TO WGS-PROBE-STEPS                                 00020000
020100         ADD 1 TO WGS-PROBE-SLOT                                  00020100
020200         IF WGS-PROBE-SLOT > WGS-CAPACITY                         00020200
020300             MOVE 1 TO WGS-PROBE-SLOT                             00020300
020400         END-IF                                                   00020400
020500     END-IF.                                                      00020500
020600*                                                                 00020600
020700 100-INSERT.                                                      00020700
020800     PERFORM 110-CHECK-LOAD-FACTOR.                               00020800
020900     PERFORM 050-FIND-SLOT.                                       00020900
021000     IF WGS-SLOT-FOUND-FLAG = 'Y'                                 00021000
021100*--- KEY ALREADY PRESENT - REPLACE THE VALUE IN PLACE.            00021100
021200         MOVE WG-PACKAGE-RECORD                                   00021200
021300                     TO WGS-SLOT-PACKAGE(WGS-PROBE-SLOT)          00021300
021400     ELSE                                                         00021400
021500         IF WGS-FIRST-OPEN-SLOT = 0                               00021500
021600             DISPLAY 'WGSTORE - TABLE FULL, INSERT FAILED'        00021600
021700             MOVE 8 TO WGS-RETURN-CODE                            00021700
021800         ELSE                                                     00021800
021900             MOVE 'O'                                             00021900
022000                     TO WGS-SLOT-STATE(WGS-FIRST-OPEN-SLOT)       00022000
022100             MOVE WGS-PACKAGE-ID                                  00022100
022200                     TO WGS-SLOT-KEY(WGS-FIRST-OPEN-SLOT)         00022200
022300             MOVE WG-PACKAGE-RECORD                               00022300
022400                     TO WGS-SLOT-PACKAGE(WGS-FIRST-OPEN-SLOT)     00022400
022500             ADD 1 TO WGS-LIVE-COUNT                              00022500
022600             ADD 1 TO WGS-USED-COUNT                              00022600
022700         END-IF                                                   00022700
022800     END-IF.                                                      00022800
022900*                                                                 00022900
023000 110-CHECK-LOAD-FACTOR.                                           00023000
023100     COMPUTE WGS-LF-NUMERATOR = WGS-USED-COUNT + 1.               00023100
023200     COMPUTE WGS-LF-WORK ROUNDED =                                00023200
023300             WGS-LF-NUMERATOR / WGS-CAPACITY.                     00023300
023400     IF WGS-LF-WORK >= WGS-THRESHOLD                              00023400
023500         PERFORM 150-REHASH-TABLE                                 00023500
023600     END-IF.                                                      00023600
023700*                                                                 00023700
023800 150-REHASH-TABLE.                                                00023800
023900*--- SAVE THE LIVE PAIRS, DOUBLE THE CAPACITY, CLEAR THE TABLE    00023900
024000*--- AND REINSERT THE SAVED PAIRS - TOMBSTONES ARE DISCARDED.     00024000
024100     IF WGS-CAPACITY * 2 > WGS-MAX-CAPACITY                       00024100
024200         DISPLAY 'WGSTORE - CANNOT GROW PAST MAX CAPACITY'        00024200
024300         MOVE 9 TO WGS-RETURN-CODE                                00024300
024400     ELSE                                                         00024400
024500         MOVE 0 TO WGS-SAVE-COUNT                                 00024500
024600         PERFORM 155-SAVE-ONE-LIVE-SLOT                           00024600
024700                 VARYING WGS-SAVE-SUB FROM 1 BY 1                 00024700
024800                 UNTIL WGS-SAVE-SUB > WGS-CAPACITY                00024800
024900         COMPUTE WGS-CAPACITY = WGS-CAPACITY * 2                  00024900
025000         MOVE 0 TO WGS-LIVE-COUNT                                 00025000
025100         MOVE 0 TO WGS-USED-COUNT                                 00025100
025200         PERFORM 700-CLEAR-TABLE                                  00025200
025300         PERFORM 160-REINSERT-ONE-SAVED-SLOT                      00025300
025400                 VARYING WGS-SAVE-SUB FROM 1 BY 1                 00025400
025500                 UNTIL WGS-SAVE-SUB > WGS-SAVE-COUNT              00025500
025600     END-IF.                                                      00025600
025700*                                                                 00025700
025800 155-SAVE-ONE-LIVE-SLOT.                                          00025800
025900     IF WGS-SLOT-OCCUPIED(WGS-SAVE-SUB)                           00025900
026000         ADD 1 TO WGS-SAVE-COUNT                                  00026000
026100         MOVE WGS-SLOT-KEY(WGS-SAVE-SUB)                          00026100
026200                     TO WGS-SAVE-KEY(WGS-SAVE-COUNT)              00026200
026300         MOVE WGS-SLOT-PACKAGE(WGS-SAVE-SUB)                      00026300
026400                     TO WGS-SAVE-PACKAGE(WGS-SAVE-COUNT)          00026400
026500     END-IF.                                                      00026500
026600*                                                                 00026600
026700 160-REINSERT-ONE-SAVED-SLOT.                                     00026700
026800     MOVE WGS-SAVE-KEY(WGS-SAVE-SUB) TO WGS-PACKAGE-ID.           00026800
026900     MOVE WGS-SAVE-PACKAGE(WGS-SAVE-SUB)                          00026900
027000             TO WG-PACKAGE-RECORD.                                00027000
027100     PERFORM 050-FIND-SLOT.                                       00027100
027200     MOVE 'O'                                                     00027200
027300             TO WGS-SLOT-STATE(WGS-FIRST-OPEN-SLOT).              00027300
027400     MOVE WGS-PACKAGE-ID                                          00027400
027500             TO WGS-SLOT-KEY(WGS-FIRST-OPEN-SLOT).                00027500
027600     MOVE WG-PACKAGE-RECORD                                       00027600
027700             TO WGS-SLOT-PACKAGE(WGS-FIRST-OPEN-SLOT).            00027700
027800     ADD 1 TO WGS-LIVE-COUNT.                                     00027800
027900     ADD 1 TO WGS-USED-COUNT.                                     00027900
028000*                                                                 00028000
028100 200-LOOKUP.                                                      00028100
028200     PERFORM 050-FIND-SLOT.                                       00028200
028300     IF WGS-SLOT-FOUND-FLAG = 'Y'                                 00028300
028400         MOVE WGS-SLOT-PACKAGE(WGS-PROBE-SLOT)                    00028400
028500                 TO WG-PACKAGE-RECORD                             00028500
028600         MOVE 'Y' TO WGS-FOUND-FLAG                               00028600
028700     ELSE                                                         00028700
028800         DISPLAY 'WGSTORE - LOOKUP KEY NOT FOUND ' WGS-PACKAGE-ID 00028800
028900         MOVE 1 TO WGS-RETURN-CODE                                00028900
029000         MOVE 'N' TO WGS-FOUND-FLAG                               00029000
029100     END-IF.                                                      00029100
029200*                                                                 00029200
029300 250-GET-WITH-DEFAULT.                                            00029300
029400*--- SAME AS LOOKUP, BUT AN ABSENT KEY IS NOT AN ERROR - THE      00029400
029500*--- CALLER'S DEFAULT RECORD (ALREADY IN WG-PACKAGE-RECORD) IS    00029500
029600*--- LEFT UNTOUCHED.                                              00029600
029700     PERFORM 050-FIND-SLOT.                                       00029700
029800     IF WGS-SLOT-FOUND-FLAG = 'Y'                                 00029800
029900         MOVE WGS-SLOT-PACKAGE(WGS-PROBE-SLOT)                    00029900
030000                 TO WG-PACKAGE-RECORD                             00030000
030100         MOVE 'Y' TO WGS-FOUND-FLAG                               00030100
030200     ELSE                                                         00030200
030300         MOVE 'N' TO WGS-FOUND-FLAG                               00030300
030400     END-IF.                                                      00030400
030500*                                                                 00030500
030600 300-UPDATE.                                                      00030600
030700     PERFORM 050-FIND-SLOT.                                       00030700
030800     IF WGS-SLOT-FOUND-FLAG = 'Y'                                 00030800
030900         MOVE WG-PACKAGE-RECORD                                   00030900
031000                 TO WGS-SLOT-PACKAGE(WGS-PROBE-SLOT)              00031000
031100         MOVE 'Y' TO WGS-FOUND-FLAG                               00031100
031200     ELSE                                                         00031200
031300         DISPLAY 'WGSTORE - UPDATE KEY NOT FOUND ' WGS-PACKAGE-ID 00031300
031400         MOVE 1 TO WGS-RETURN-CODE                                00031400
031500         MOVE 'N' TO WGS-FOUND-FLAG                               00031500
031600     END-IF.                                                      00031600
031700*                                                                 00031700
031800 400-DELETE.                                                      00031800
031900     PERFORM 050-FIND-SLOT.                                       00031900
032000     IF WGS-SLOT-FOUND-FLAG = 'Y'                                 00032000
032100         MOVE 'T' TO WGS-SLOT-STATE(WGS-PROBE-SLOT)               00032100
032200         SUBTRACT 1 FROM WGS-LIVE-COUNT                           00032200
032300         MOVE 'Y' TO WGS-FOUND-FLAG                               00032300
032400     ELSE                                                         00032400
032500         DISPLAY 'WGSTORE - DELETE KEY NOT FOUND ' WGS-PACKAGE-ID 00032500
032600         MOVE 1 TO WGS-RETURN-CODE                                00032600
032700         MOVE 'N' TO WGS-FOUND-FLAG                               00032700
032800     END-IF.                                                      00032800
032900*                                                                 00032900
033000 600-MEMBER-TEST.                                                 00033000
033100     PERFORM 050-FIND-SLOT.                                       00033100
033200     IF WGS-SLOT-FOUND-FLAG = 'Y'                                 00033200
033300         MOVE 'Y' TO WGS-FOUND-FLAG                               00033300
033400     ELSE                                                         00033400
033500         MOVE 'N' TO WGS-FOUND-FLAG                               00033500
033600     END-IF.                                                      00033600
033700*                                                                 00033700
033800 700-CLEAR-TABLE.                                                 00033800
033900     PERFORM 705-CLEAR-ONE-SLOT                                   00033900
034000             VARYING WGS-SAVE-SUB FROM 1 BY 1                     00034000
034100             UNTIL WGS-SAVE-SUB > WGS-MAX-CAPACITY.               00034100
034200     MOVE 0 TO WGS-LIVE-COUNT.                                    00034200
034300     MOVE 0 TO WGS-USED-COUNT.                                    00034300
034400*                                                                 00034400
034500 705-CLEAR-ONE-SLOT.                                              00034500
034600     MOVE 'E' TO WGS-SLOT-STATE(WGS-SAVE-SUB).                    00034600
034700     MOVE 0   TO WGS-SLOT-KEY(WGS-SAVE-SUB).                      00034700
