000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  WGTRUCK                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  W. TURNER                                             00000700
000800* INSTALLATION. HUB DATA CENTER - SALT LAKE CITY                  00000800
000900* DATE-WRITTEN. 07/11/87.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY. NON-CONFIDENTIAL.                                     00001100
001200*                                                                 00001200
001300* TRUCK ROUTING AND DELIVERY SIMULATION SUBPROGRAM.  CALLED ONCE  00001300
001400* PER TRUCK BY WGMAIN WITH A LOADED WG-TRUCK-RECORD.  REPEATEDLY  00001400
001500* PICKS THE NEAREST UNVISITED ON-BOARD STOP (NEAREST-NEIGHBOR,    00001500
001600* FIRST ON-BOARD SLOT WINS A TIE), DRIVES THERE, AND DELIVERS     00001600
001700* EVERY ON-BOARD PACKAGE ADDRESSED TO THAT STOP - UPDATING EACH   00001700
001800* PACKAGE'S STATUS IN WGSTORE AND APPENDING A ROW TO THE LOG      00001800
001900* TABLE - UNTIL THE TRUCK IS EMPTY.                               00001900
002000*                                                                 00002000
002100* THIS SUBPROGRAM ASSUMES WGMAIN HANDED IT A SANE LOAD - IT DOES  00002100
002150* NOT RE-CHECK THE ASSIGNMENT BEFORE DRIVING THE ROUTE.           00002150
002200***************************************************************** 00002200
002300* CHANGE LOG                                                      00002300
002400*   19870711  RTK  0038  ORIGINAL PROGRAM - WGTRUCK ROUTING PASS  CR11058B
002500*   19880305  RTK  0047  MAPS DELIVERY ADDRESS TO LOCATION ID BY  CR11190D
002600*   19880305  RTK  0047  SCANNING THE ADDRESS TABLE AT LOAD TIME  CR11190D
002700*   19910614  JMH  0063  UPDATES PACKAGE DEADLINE FIELD VIA THE   CR14402C
002800*   19910614  JMH  0063  NEW WGSTORE CALL INSTEAD OF A GSAM READ  CR14402C
002900*   19950529  JMH  0084  APPENDS EACH STOP TO THE LOG TABLE FOR   CR16203D
003000*   19950529  JMH  0084  WGMAIN'S DELIVERY LOG FILE AND REPORT    CR16203D
003100*   19990219  CAP  Y2K1  REVIEWED - 4 DIGIT HHMM CLOCK, NO 2-DIGITY2K00093
003200*   19990219  CAP  Y2K1  YEAR FIELDS IN THIS PROGRAM              Y2K00093
003300*   20080223  JWK  0129  CARRY MINUTES INTO HOURS AT THE 60 MARK  CR22140B
003400*   20080223  JWK  0129  INSTEAD OF LETTING THE CLOCK OVERFLOW    CR22140B
003410*   20130815  MGR  0145  PACKAGE MARKED EN-ROUTE IN WGSTORE AT    CR25588E
003420*   20130815  MGR  0145  LOAD TIME, NOT JUST HUB/DELIVERED        CR25588E
003430*   20140602  MGR  0156  220-TRAVEL-TO-STOP NOW ADDS ELAPSED      CR26110B
003440*   20140602  MGR  0156  MINUTES IN A WIDE WORK FIELD - A LONG LEGCR26110B
003450*   20140602  MGR  0156  WAS OVERFLOWING THE 2-DIGIT CLOCK MINUTE CR26110B
003460*   20140602  MGR  0156  AND LOSING THE CARRY TO THE HOUR         CR26110B
003470*   20140815  MGR  0159  235-DELIVER-OR-KEEP-ONE NOW CONFIRMS A   CR26233A
003480*   20140815  MGR  0159  PACKAGE IS STILL ON BOARD BEFORE IT IS   CR26233A
003490*   20140815  MGR  0159  UNLOADED - SEE 236-UNLOAD-ONE-PACKAGE    CR26233A
003500***************************************************************** 00003500
003600*                                                                 00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID. WGTRUCK.                                             00003800
003900 AUTHOR. W. TURNER.                                               00003900
004000 INSTALLATION. HUB DATA CENTER - SALT LAKE CITY.                  00004000
004100 DATE-WRITTEN. 07/11/87.                                          00004100
004200 DATE-COMPILED.                                                   00004200
004300 SECURITY. NON-CONFIDENTIAL.                                      00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-370.                                        00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200*                                                                 00005200
005300 COPY WGPKGCPY.                                                   00005300
005400*                                                                 00005400
005500*--- WGSTORE FUNCTION CODES AND RETURN FIELDS - STANDALONE        00005500
005510*--- SCRATCH ITEMS PER SHOP HABIT RATHER THAN GROUPED.            00005510
005600 77  WGT-LOOKUP-CODE             PIC X(01) VALUE 'L'.             00005600
005700 77  WGT-UPDATE-CODE             PIC X(01) VALUE 'U'.             00005700
006100 77  WGT-STORE-RC                PIC 9(02) COMP-3 VALUE 0.        00006100
006200 77  WGT-STORE-FOUND             PIC X(01) VALUE 'N'.             00006200
006400*                                                                 00006400
006500 01  WGT-LOCATION-TABLE.                                          00006500
006600     05  WGT-ON-BOARD-LOCATION OCCURS 16 TIMES                    00006600
006700                               PIC 9(03).                         00006700
006800     05  FILLER                      PIC X(04).                   00006800
006900*                                                                 00006900
007000 01  WGT-ROUTE-WORK.                                              00007000
007100     05  WGT-FROM-ID                 PIC 9(03) VALUE 0.           00007100
007200     05  WGT-TO-ID                   PIC 9(03) VALUE 0.           00007200
007300     05  WGT-STOP-LOCATION           PIC 9(03) VALUE 0.           00007300
007400     05  WGT-CURRENT-DIST            PIC 9(03)V9(01) VALUE 0.     00007400
007500     05  WGT-BEST-DISTANCE           PIC 9(03)V9(01) VALUE 0.     00007500
007600     05  WGT-ELAPSED-MIN             PIC S9(5) COMP-3 VALUE +0.   00007600
007610     05  WGT-UNLOAD-ID               PIC 9(03) VALUE 0.           00007610
007620     05  WGT-UNLOAD-FOUND            PIC X(01) VALUE 'N'.         00007620
007630     05  WGT-UNLOAD-RC               PIC 9(02) COMP-3 VALUE 0.    00007630
007700     05  FILLER                      PIC X(02).                   00007700
007800*                                                                 00007800
007900*--- ROUTE-LOOP SUBSCRIPTS - STANDALONE SCRATCH ITEMS.            00007900
008000 77  WGT-FIND-SUB                PIC S9(4) COMP VALUE +0.         00008000
008100 77  WGT-DIST-SUB                PIC S9(4) COMP VALUE +0.         00008100
008200 77  WGT-ADDR-SUB                PIC S9(4) COMP VALUE +0.         00008200
008300 77  WGT-OUT-SUB                 PIC S9(4) COMP VALUE +0.         00008300
008400 77  WGT-BEST-INDEX              PIC S9(4) COMP VALUE +0.         00008400
008500*--- WIDE ENOUGH TO HOLD WG-CURRENT-MM PLUS A FULL WGT-ELAPSED-   00008500
008510*--- MIN LEG WITHOUT TRUNCATING - SEE 220-TRAVEL-TO-STOP.         00008510
008520 77  WGT-MM-WORK                 PIC S9(5) COMP-3 VALUE +0.       00008520
008600*                                                                 00008600
008700 LINKAGE SECTION.                                                 00008700
008800 COPY WGTBLCPY.                                                   00008800
008900***************************************************************** 00008900
009000 PROCEDURE DIVISION USING WG-TRUCK-RECORD                         00009000
009100                           WG-ADDRESS-TABLE                       00009100
009200                           WG-DISTANCE-TABLE                      00009200
009300                           WG-LOG-TABLE.                          00009300
009400***************************************************************** 00009400
009500*                                                                 00009500
009600 000-MAIN.                                                        00009600
009700     PERFORM 100-INITIALIZE-TRUCK-STATE.                          00009700
009800     PERFORM 200-RUN-ROUTE UNTIL WG-ON-BOARD-COUNT = 0.           00009800
009900     GOBACK.                                                      00009900
010000*                                                                 00010000
010100 100-INITIALIZE-TRUCK-STATE.                                      00010100
010200*--- MAPS EACH ON-BOARD PACKAGE TO A LOCATION ID ONE TIME, SO     00010200
010300*--- THE ROUTE LOOP BELOW ONLY HAS TO COMPARE LOCATION IDS.       00010300
010400     MOVE 0 TO WG-LOG-COUNT.                                      00010400
010500     PERFORM 105-INITIALIZE-ONE-PACKAGE                           00010500
010600             VARYING WGT-FIND-SUB FROM 1 BY 1                     00010600
010700             UNTIL WGT-FIND-SUB > WG-ON-BOARD-COUNT.              00010700
010800*                                                                 00010800
010900 105-INITIALIZE-ONE-PACKAGE.                                      00010900
011000     CALL 'WGSTORE' USING WGT-LOOKUP-CODE                         00011000
011100                           WG-ON-BOARD-ID(WGT-FIND-SUB)           00011100
011200                           WG-PACKAGE-RECORD                      00011200
011300                           WGT-STORE-RC                           00011300
011400                           WGT-STORE-FOUND.                       00011400
011410*--- PACKAGE LEAVES THE HUB THE MOMENT IT IS LOADED ON A TRUCK.   00011410
011420     MOVE 'E' TO WG-STATUS.                                       00011420
011430     CALL 'WGSTORE' USING WGT-UPDATE-CODE                         00011430
011440                           WG-ON-BOARD-ID(WGT-FIND-SUB)           00011440
011450                           WG-PACKAGE-RECORD                      00011450
011460                           WGT-STORE-RC                           00011460
011470                           WGT-STORE-FOUND.                       00011470
011500     PERFORM 110-MAP-ADDRESS-TO-LOCATION.                         00011500
011600*                                                                 00011600
011700 110-MAP-ADDRESS-TO-LOCATION.                                     00011700
011800     PERFORM 115-SCAN-ONE-ADDRESS                                 00011800
011900             VARYING WGT-ADDR-SUB FROM 1 BY 1                     00011900
012000             UNTIL WGT-ADDR-SUB > WG-ADDRESS-COUNT                00012000
012100                OR WG-ADDR-STREET(WGT-ADDR-SUB)                   00012100
012200                                          = WG-DELIVERY-ADDRESS.  00012200
012300     IF WGT-ADDR-SUB <= WG-ADDRESS-COUNT                          00012300
012400         MOVE WG-ADDR-LOCATION-ID(WGT-ADDR-SUB)                   00012400
012500                     TO WGT-ON-BOARD-LOCATION(WGT-FIND-SUB)       00012500
012600     ELSE                                                         00012600
012700         MOVE 0 TO WGT-ON-BOARD-LOCATION(WGT-FIND-SUB)            00012700
012800     END-IF.                                                      00012800
012900*                                                                 00012900
013000 115-SCAN-ONE-ADDRESS.                                            00013000
013100     CONTINUE.                                                    00013100
013200*                                                                 00013200
013300 200-RUN-ROUTE.                                                   00013300
013400     PERFORM 210-SELECT-NEXT-STOP.                                00013400
013500     PERFORM 220-TRAVEL-TO-STOP.                                  00013500
013600     PERFORM 230-DELIVER-AT-STOP.                                 00013600
013700*                                                                 00013700
013800 210-SELECT-NEXT-STOP.                                            00013800
013900*--- NEAREST-NEIGHBOR PICK - LOWEST-MILEAGE ON-BOARD STOP FROM    00013900
014000*--- WHERE THE TRUCK SITS NOW.  THE FIRST ON-BOARD SLOT SCANNED   00014000
014100*--- AT THE WINNING DISTANCE IS KEPT - NO LATER TIE REPLACES IT.  00014100
014200     MOVE 0 TO WGT-BEST-INDEX.                                    00014200
014300     PERFORM 215-CHECK-ONE-STOP                                   00014300
014400             VARYING WGT-FIND-SUB FROM 1 BY 1                     00014400
014500             UNTIL WGT-FIND-SUB > WG-ON-BOARD-COUNT.              00014500
014600     MOVE WGT-ON-BOARD-LOCATION(WGT-BEST-INDEX)                   00014600
014700                                          TO WGT-STOP-LOCATION.   00014700
014800     MOVE WGT-BEST-DISTANCE TO WGT-CURRENT-DIST.                  00014800
014900*                                                                 00014900
015000 215-CHECK-ONE-STOP.                                              00015000
015100     MOVE WG-CURRENT-LOCATION-ID TO WGT-FROM-ID.                  00015100
015200     MOVE WGT-ON-BOARD-LOCATION(WGT-FIND-SUB) TO WGT-TO-ID.       00015200
015300     PERFORM 300-FIND-DISTANCE.                                   00015300
015400     IF WGT-BEST-INDEX = 0                                        00015400
015500             OR WGT-CURRENT-DIST < WGT-BEST-DISTANCE              00015500
015600         MOVE WGT-FIND-SUB TO WGT-BEST-INDEX                      00015600
015700         MOVE WGT-CURRENT-DIST TO WGT-BEST-DISTANCE               00015700
015800     END-IF.                                                      00015800
015900*                                                                 00015900
016000 220-TRAVEL-TO-STOP.                                              00016000
016100     ADD WGT-CURRENT-DIST TO WG-MILEAGE-TRAVELED.                 00016100
016200     COMPUTE WGT-ELAPSED-MIN ROUNDED =                            00016200
016300             (WGT-CURRENT-DIST * 60) / WG-TRUCK-SPEED-MPH.        00016300
016310*--- A LEG OVER 30 MILES ALREADY RUNS 100+ MINUTES - ADD IT IN A  00016310
016320*--- WIDE WORK FIELD, NOT THE 2-DIGIT WG-CURRENT-MM, OR THE HIGH  00016320
016330*--- ORDER DIGIT IS LOST AND THE CARRY BELOW NEVER FIRES.         00016330
016340     MOVE WG-CURRENT-MM TO WGT-MM-WORK.                           00016340
016350     ADD WGT-ELAPSED-MIN TO WGT-MM-WORK.                          00016350
016400     PERFORM 225-CARRY-MINUTES UNTIL WGT-MM-WORK < 60.            00016400
016450     MOVE WGT-MM-WORK TO WG-CURRENT-MM.                           00016450
016600     MOVE WGT-STOP-LOCATION TO WG-CURRENT-LOCATION-ID.            00016600
016700*                                                                 00016700
016800 225-CARRY-MINUTES.                                               00016800
016900     SUBTRACT 60 FROM WGT-MM-WORK.                                00016900
017000     ADD 1 TO WG-CURRENT-HH.                                      00017000
017100*                                                                 00017100
017200 230-DELIVER-AT-STOP.                                             00017200
017300*--- DELIVERS EVERY ON-BOARD PACKAGE ADDRESSED TO THIS STOP AND   00017300
017400*--- COMPACTS THE REMAINING ON-BOARD SLOTS DOWN OVER THE GAPS.    00017400
017500     MOVE 0 TO WGT-OUT-SUB.                                       00017500
017600     PERFORM 235-DELIVER-OR-KEEP-ONE                              00017600
017700             VARYING WGT-FIND-SUB FROM 1 BY 1                     00017700
017800             UNTIL WGT-FIND-SUB > WG-ON-BOARD-COUNT.              00017800
017900     MOVE WGT-OUT-SUB TO WG-ON-BOARD-COUNT.                       00017900
018000*                                                                 00018000
018100 235-DELIVER-OR-KEEP-ONE.                                         00018100
018200     IF WGT-ON-BOARD-LOCATION(WGT-FIND-SUB)                       00018200
018300                                      = WGT-STOP-LOCATION         00018300
018310         PERFORM 236-UNLOAD-ONE-PACKAGE                           00018310
018320         IF WGT-UNLOAD-RC = 0                                     00018320
018330             PERFORM 240-LOG-ONE-DELIVERY                         00018330
018340         END-IF                                                   00018340
018500     ELSE                                                         00018500
018600         ADD 1 TO WGT-OUT-SUB                                     00018600
018700         MOVE WG-ON-BOARD-ID(WGT-FIND-SUB)                        00018700
018800                     TO WG-ON-BOARD-ID(WGT-OUT-SUB)               00018800
018900         MOVE WGT-ON-BOARD-LOCATION(WGT-FIND-SUB)                 00018900
019000                     TO WGT-ON-BOARD-LOCATION(WGT-OUT-SUB)        00019000
019100     END-IF.                                                      00019100
019110*                                                                 00019110
019120 236-UNLOAD-ONE-PACKAGE.                                          00019120
019130*--- BEFORE A PACKAGE COMES OFF THE TRUCK, CONFIRM IT IS STILL    00019130
019140*--- CARRIED IN THE ON-BOARD TABLE.  UNLOADING A PACKAGE THAT IS  00019140
019150*--- NOT ON BOARD IS AN ERROR, NOT A SILENT NO-OP - IBM SHOP      00019150
019160*--- STANDARDS PARA 4.2.                                          00019160
019170     MOVE 0   TO WGT-UNLOAD-RC.                                   00019170
019180     MOVE 'N' TO WGT-UNLOAD-FOUND.                                00019180
019190     MOVE WG-ON-BOARD-ID(WGT-FIND-SUB) TO WGT-UNLOAD-ID.          00019190
019200     PERFORM 237-SCAN-FOR-UNLOAD-ID                               00019200
019210             VARYING WGT-ADDR-SUB FROM 1 BY 1                     00019210
019220             UNTIL WGT-ADDR-SUB > WG-ON-BOARD-COUNT.              00019220
019230     IF WGT-UNLOAD-FOUND NOT = 'Y'                                00019230
019240         DISPLAY 'WGTRUCK - UNLOAD ERROR, PACKAGE ' WGT-UNLOAD-ID 00019240
019250                 ' NOT ON BOARD TRUCK ' WG-TRUCK-ID               00019250
019260         MOVE 1 TO WGT-UNLOAD-RC                                  00019260
019270     END-IF.                                                      00019270
019280*                                                                 00019280
019290 237-SCAN-FOR-UNLOAD-ID.                                          00019290
019300     IF WG-ON-BOARD-ID(WGT-ADDR-SUB) = WGT-UNLOAD-ID              00019300
019310         MOVE 'Y' TO WGT-UNLOAD-FOUND                             00019310
019320     END-IF.                                                      00019320
019330*                                                                 00019330
019340 240-LOG-ONE-DELIVERY.                                            00019340
019400     CALL 'WGSTORE' USING WGT-LOOKUP-CODE                         00019400
019500                           WG-ON-BOARD-ID(WGT-FIND-SUB)           00019500
019600                           WG-PACKAGE-RECORD                      00019600
019700                           WGT-STORE-RC                           00019700
019800                           WGT-STORE-FOUND.                       00019800
019900     MOVE 'D'            TO WG-STATUS.                            00019900
020000     MOVE WG-CURRENT-TIME TO WG-DELIVERY-TIME.                    00020000
020100     CALL 'WGSTORE' USING WGT-UPDATE-CODE                         00020100
020200                           WG-ON-BOARD-ID(WGT-FIND-SUB)           00020200
020300                           WG-PACKAGE-RECORD                      00020300
020400                           WGT-STORE-RC                           00020400
020500                           WGT-STORE-FOUND.                       00020500
020600     ADD 1 TO WG-LOG-COUNT.                                       00020600
020700     MOVE WG-TRUCK-ID            TO WGL-E-TRUCK-ID(WG-LOG-COUNT). 00020700
020800     MOVE WG-ON-BOARD-ID(WGT-FIND-SUB)                            00020800
020900                     TO WGL-E-PACKAGE-ID(WG-LOG-COUNT).           00020900
021000     MOVE WG-CURRENT-TIME                                         00021000
021100                     TO WGL-E-DELIVERY-TIME(WG-LOG-COUNT).        00021100
021200     IF WG-CURRENT-TIME > WG-DELIVERY-DEADLINE                    00021200
021300         MOVE 'N' TO WGL-E-ON-TIME-FLAG(WG-LOG-COUNT)             00021300
021400     ELSE                                                         00021400
021500         MOVE 'Y' TO WGL-E-ON-TIME-FLAG(WG-LOG-COUNT)             00021500
021600     END-IF.                                                      00021600
021700*                                                                 00021700
021800 300-FIND-DISTANCE.                                               00021800
021900*--- THE DISTANCE FILE IS LOADED ONE DIRECTION AT A TIME, SO WE   00021900
022000*--- SCAN FOR EITHER (FROM,TO) OR (TO,FROM) IN THE TABLE.         00022000
022100     PERFORM 305-SCAN-ONE-DISTANCE                                00022100
022200             VARYING WGT-DIST-SUB FROM 1 BY 1                     00022200
022300             UNTIL WGT-DIST-SUB > WG-DISTANCE-COUNT               00022300
022400                OR (WG-DIST-FROM-ID(WGT-DIST-SUB) = WGT-FROM-ID   00022400
022500                AND WG-DIST-TO-ID(WGT-DIST-SUB)   = WGT-TO-ID)    00022500
022600                OR (WG-DIST-FROM-ID(WGT-DIST-SUB) = WGT-TO-ID     00022600
022700                AND WG-DIST-TO-ID(WGT-DIST-SUB)   = WGT-FROM-ID). 00022700
022800     IF WGT-DIST-SUB <= WG-DISTANCE-COUNT                         00022800
022900         MOVE WG-DIST-MILES(WGT-DIST-SUB) TO WGT-CURRENT-DIST     00022900
023000     ELSE                                                         00023000
023100         MOVE 0 TO WGT-CURRENT-DIST                               00023100
023200     END-IF.                                                      00023200
023300*                                                                 00023300
023400 305-SCAN-ONE-DISTANCE.                                           00023400
023500     CONTINUE.                                                    00023500
