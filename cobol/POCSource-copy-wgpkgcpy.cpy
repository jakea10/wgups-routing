000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* COPYBOOK:  WGPKGCPY                                             00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800*                                                                 00000800
000900* PARCEL ROUTING SYSTEM - PACKAGE MASTER / WORKING RECORD         00000900
001000* WG-PACKAGE-MASTER MATCHES THE 156-BYTE PACKFILE RECORD          00001000
001100* EXACTLY, BYTE FOR BYTE, SO IT CAN BE READ STRAIGHT OFF THE      00001100
001200* FILE.  WG-DELIVERY-DEADLINE IS THE NORMALIZED WORKING COPY      00001200
001300* OF THE RAW DEADLINE EDIT FIELD (SEE WG-DEADLINE-RAW) - ONCE     00001300
001400* THE LOADER RUNS, "EOD" HAS BEEN TURNED INTO 1700 HERE.  THE     00001400
001500* WORKING PORTION (STATUS / DELIVERY TIME) IS CARRIED ALONG       00001500
001600* SIDE THE MASTER FIELDS SO A SINGLE COPYBOOK SERVES THE INPUT    00001600
001700* RECORD, THE IN-STORE RECORD, AND THE LINKAGE PASSED TO THE      00001700
001800* ROUTING SUBPROGRAMS.                                            00001800
001900*                                                                 00001900
002000* CHANGE LOG                                                      00002000
002100*   19830412  DS   0001  ORIGINAL COPYBOOK - HUB MASTER LAYOUT    00002100
002200*   19840227  DS   0014  ADDED WG-NOTES SPECIAL-HANDLING FIELD    00002200
002300*   19860809  RTK  0031  ADDED WG-STATUS / WG-DELIVERY-TIME FOR   00002300
002400*                        THE NEW WORKING-RECORD KEYED STORE       00002400
002500*   19880305  RTK  0047  WIDENED WG-DELIVERY-ADDRESS TO X(40)     00002500
002600*                        PER HUB DOCK RELOCATION PROJECT          00002600
002700*   19910614  JMH  0063  WG-DEADLINE-RAW RETAINED FOR EOD EDIT;   00002700
002800*                        ADDED NORMALIZED WG-DELIVERY-DEADLINE    00002800
002900*   19990128  CAP  Y2K0  REVIEWED - NO 2-DIGIT YEAR FIELDS HERE   00002900
003000*   20030917  CAP  0112  ADDED 88-LEVELS FOR WG-STATUS VALUES     00003000
003100*   20110615  JWK  0138  PADDED MASTER TO MATCH THE 156-BYTE      00003100
003200*                        PACKFILE RECORD EXACTLY                  00003200
003300****************************************************************  00003300
003400*                                                                 00003400
003500 01  WG-PACKAGE-RECORD.                                           00003500
003600     03  WG-PACKAGE-MASTER.                                       00003600
003700         05  WG-PACKAGE-ID           PIC 9(03).                   00003700
003800         05  WG-DELIVERY-ADDRESS     PIC X(40).                   00003800
003900         05  WG-CITY                 PIC X(20).                   00003900
004000         05  WG-STATE                PIC X(02).                   00004000
004100         05  WG-ZIP-CODE             PIC X(05).                   00004100
004200         05  WG-DEADLINE-RAW         PIC X(05).                   00004200
004300         05  WG-DEADLINE-RAW-RDF REDEFINES WG-DEADLINE-RAW.       00004300
004400             07  WG-DEADLINE-CHK     PIC X(03).                   00004400
004500             07  FILLER              PIC X(02).                   00004500
004600         05  WG-WEIGHT-KGS           PIC 9(03)V9(01).             00004600
004700         05  WG-NOTES                PIC X(40).                   00004700
004800         05  FILLER                  PIC X(37).                   00004800
004900     03  WG-DELIVERY-DEADLINE        PIC 9(04).                   00004900
005000     03  WG-STATUS                   PIC X(01).                   00005000
005100         88  WG-AT-THE-HUB           VALUE 'H'.                   00005100
005200         88  WG-EN-ROUTE             VALUE 'E'.                   00005200
005300         88  WG-DELIVERED            VALUE 'D'.                   00005300
005400     03  WG-DELIVERY-TIME            PIC 9(04).                   00005400
005500     03  FILLER                      PIC X(08).                   00005500
005600*                                                                 00005600
