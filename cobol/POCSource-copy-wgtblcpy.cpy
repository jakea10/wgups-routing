000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* COPYBOOK:  WGTBLCPY                                             00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800*                                                                 00000800
000900* PARCEL ROUTING SYSTEM - SHARED TABLE AND LINKAGE LAYOUTS        00000900
001000* USED BY WGMAIN (BUILDS THE TABLES) AND WGTRUCK (SEARCHES        00001000
001100* THEM).  ALSO CARRIES THE TRUCK STATE RECORD AND THE             00001100
001200* DELIVERY-LOG RECORD THAT WGTRUCK HANDS BACK TO WGMAIN.          00001200
001300*                                                                 00001300
001400* CHANGE LOG                                                      00001400
001500*   19830918  DS   0002  ORIGINAL COPYBOOK - DISTANCE TABLE ONLY  00001500
001600*   19850603  RTK  0019  ADDED ADDRESS-TO-LOCATION MAP TABLE      00001600
001700*   19870711  RTK  0038  ADDED WG-TRUCK-RECORD FOR ROUTING JOB    00001700
001800*   19920203  JMH  0071  RAISED WG-DISTANCE-TABLE MAX TO 500      00001800
001900*   19950529  JMH  0084  ADDED WG-DELIVERY-LOG-RECORD/TABLE       00001900
002000*   19990219  CAP  Y2K1  REVIEWED - 4 DIGIT HHMM CLOCK FIELDS     00002000
002100*   20040410  CAP  0121  AVAILABLE-FLAG ADDED TO TRUCK RECORD     00002100
002200*   20080223  JWK  0129  ADDED HH/MM REDEFINES OF TRUCK CLOCK     00002200
002300*   20080223  JWK  0129  AND INTEGER-MILES REDEFINES FOR PRINT    00002300
002400****************************************************************  00002400
002500*                                                                 00002500
002600 01  WG-ADDRESS-TABLE.                                            00002600
002700     03  WG-ADDRESS-COUNT            PIC 9(03) COMP-3 VALUE 0.    00002700
002800     03  WG-ADDRESS-ENTRY OCCURS 50 TIMES.                        00002800
002900         05  WG-ADDR-STREET          PIC X(40).                   00002900
003000         05  WG-ADDR-LOCATION-ID     PIC 9(03).                   00003000
003100     03  FILLER                      PIC X(04).                   00003100
003200*                                                                 00003200
003300 01  WG-DISTANCE-TABLE.                                           00003300
003400     03  WG-DISTANCE-COUNT           PIC 9(04) COMP-3 VALUE 0.    00003400
003500     03  WG-DISTANCE-ENTRY OCCURS 500 TIMES.                      00003500
003600         05  WG-DIST-FROM-ID         PIC 9(03).                   00003600
003700         05  WG-DIST-TO-ID           PIC 9(03).                   00003700
003800         05  WG-DIST-MILES           PIC 9(03)V9(01).             00003800
003900         05  WG-DIST-MILES-RDF REDEFINES WG-DIST-MILES            00003900
004000                                 PIC 9(04).                       00004000
004100     03  FILLER                      PIC X(04).                   00004100
004200*                                                                 00004200
004300 01  WG-TRUCK-RECORD.                                             00004300
004400     03  WG-TRUCK-ID                 PIC 9(02).                   00004400
004500     03  WG-TRUCK-CAPACITY           PIC 9(02).                   00004500
004600     03  WG-TRUCK-SPEED-MPH          PIC 9(02).                   00004600
004700     03  WG-CURRENT-LOCATION-ID      PIC 9(03).                   00004700
004800     03  WG-ON-BOARD-COUNT           PIC 9(02) COMP-3.            00004800
004900     03  WG-ON-BOARD-ID OCCURS 16 TIMES                           00004900
005000                        PIC 9(03).                                00005000
005100     03  WG-MILEAGE-TRAVELED         PIC 9(04)V9(01).             00005100
005200     03  WG-CURRENT-TIME             PIC 9(04).                   00005200
005300     03  WG-CURRENT-TIME-RDF REDEFINES WG-CURRENT-TIME.           00005300
005400         05  WG-CURRENT-HH           PIC 99.                      00005400
005500         05  WG-CURRENT-MM           PIC 99.                      00005500
005600     03  WG-AVAILABLE-FLAG           PIC X(01).                   00005600
005700         88  WG-TRUCK-AVAILABLE      VALUE 'Y'.                   00005700
005800         88  WG-TRUCK-NOT-AVAILABLE  VALUE 'N'.                   00005800
005900     03  FILLER                      PIC X(08).                   00005900
006000*                                                                 00006000
006100 01  WG-DELIVERY-LOG-RECORD.                                      00006100
006200     03  WGL-TRUCK-ID                PIC 9(02).                   00006200
006300     03  WGL-PACKAGE-ID              PIC 9(03).                   00006300
006400     03  WGL-DELIVERY-TIME           PIC 9(04).                   00006400
006500     03  WGL-ON-TIME-FLAG            PIC X(01).                   00006500
006600*                                                                 00006600
006700 01  WG-LOG-TABLE.                                                00006700
006800     03  WG-LOG-COUNT                PIC 9(02) COMP-3 VALUE 0.    00006800
006900     03  WG-LOG-ENTRY OCCURS 16 TIMES.                            00006900
007000         05  WGL-E-TRUCK-ID          PIC 9(02).                   00007000
007100         05  WGL-E-PACKAGE-ID        PIC 9(03).                   00007100
007200         05  WGL-E-DELIVERY-TIME     PIC 9(04).                   00007200
007300         05  WGL-E-ON-TIME-FLAG      PIC X(01).                   00007300
007400     03  FILLER                      PIC X(04).                   00007400
007500*                                                                 00007500
